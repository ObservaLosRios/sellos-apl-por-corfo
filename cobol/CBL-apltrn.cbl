000100******************************************************************
000200*    PROGRAM NAME:    APLTRN                                     *
000300*    ORIGINAL AUTHOR: ROSALIND F. KOWALSKI                       *
000400*                                                                *
000500*    THE APL SUITE'S SHARED TRANSFORMATION LIBRARY.  EVERY       *
000600*    APLxxx DRIVER CALLS THIS ONE SUBPROGRAM TO CLEAN A RECORD   *
000700*    BEFORE IT GOES INTO THE SORT STEP - DROP BLANK ROWS, TEST   *
000800*    A FIELD FOR NUMERIC CONTENT, COERCE TEXT TO AN INTEGER      *
000900*    (BLANK OR GARBAGE BECOMES ZERO), REJECT A BLANK REQUIRED    *
001000*    FIELD, OR CHECK A FIELD AGAINST A FIXED LIST OF ALLOWED     *
001100*    VALUES.  ONE FUNCTION PER CALL, PICKED BY TL-FUNCTION-CODE. *
001200*                                                                *
001300*    MAINTENANCE LOG                                             *
001400*    DATE      INIT  TICKET     DESCRIPTION           DTEFIXED  *
001500*    --------- ----  ---------  -------------------------------*
001600*    09/02/95  RFK   APL-0014   ORIGINAL CUT - DEMP/NFLT/ICOE   *
001700*    11/15/95  LMS   APL-0022   ADDED RFLD AND AVAL FUNCTIONS   *
001800*    11/19/98  LMS   APL-0041   Y2K - NO DATE FIELDS TOUCHED,   *
001810*                               REVIEWED FOR 4-DIGIT YEAR CALLS *
001900*    07/08/02  DWT   APL-0059   ALLOWED-VALUE FOLD NOW LOOPS     *
001910*                               AN OUT-OF-LINE PARAGRAPH        *
002000*    03/14/11  JBT   APL-0073   CLEANED UP DEAD GO TO IN 2400    *
002010*    06/19/14  JBT   APL-0081   FOLD IN 2400 WAS A-Z ONLY, SO A   *
002020*                               LOWER-CASE N-TILDE NEVER MATCHED *
002030*                               THE UPPER-CASE CATEGORY ON THE   *
002040*                               SIZE LIST - ADDED TO THE FOLD    *
002100*    09/02/16  JBT   APL-0085   2900 NOW DISPLAYS THE BAD CODE ON *
002110*                               THE CONSOLE - A BAD FUNCTION CODE*
002120*                               IS A CALLER BUG AND THE OPERATOR *
002130*                               SHOULD KNOW ABOUT IT AT RUN TIME *
002200*    04/11/17  JBT   APL-0087   2410 NOW EXITS VIA GO TO THE      *
002210*                               MOMENT A MATCH IS FOUND, INSTEAD  *
002220*                               OF RUNNING THE INDEX PAST IT      *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.     APLTRN.
002600 AUTHOR.         ROSALIND F. KOWALSKI.
002700 INSTALLATION.   CORFO CLEAN PRODUCTION SYSTEMS GROUP.
002800 DATE-WRITTEN.   09/02/95.
002900 DATE-COMPILED.
003000 SECURITY.       NON-CONFIDENTIAL.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300*------------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*------------------------------------------------------------------*
003600 SOURCE-COMPUTER.   IBM-3081.
003700 OBJECT-COMPUTER.   IBM-3081.
003800 SPECIAL-NAMES.     CONSOLE IS CONSL.
003900******************************************************************
004000 DATA DIVISION.
004100*------------------------------------------------------------------*
004200 WORKING-STORAGE SECTION.
004300*------------------------------------------------------------------*
004400*    WORK FIELD FOR THE ALLOWED-VALUE FOLD/COMPARE.  REDEFINED    *
004500*    AS A BYTE TABLE SO A FUTURE FUNCTION CAN INSPECT IT ONE      *
004600*    CHARACTER AT A TIME WITHOUT A NEW WORKING-STORAGE ITEM.      *
004700*------------------------------------------------------------------*
004800 01  WS-COMPARE-FIELD                 PIC X(10) VALUE SPACE.
004900 01  WS-COMPARE-FIELD-R REDEFINES WS-COMPARE-FIELD.
005000     05  WS-COMPARE-BYTE OCCURS 10 TIMES       PIC X(01).
005100*------------------------------------------------------------------*
005200*    ALTERNATE NUMERIC VIEW OF THE LINKAGE ALPHA FIELD, KEPT      *
005300*    FOR THE INTEGER-COERCE FUNCTION'S CONVERSION STEP.          *
005400*------------------------------------------------------------------*
005500 01  WS-ALPHA-WORK                    PIC X(07) VALUE SPACE.
005600 01  WS-ALPHA-WORK-R REDEFINES WS-ALPHA-WORK.
005700     05  WS-ALPHA-WORK-DIGITS         PIC 9(07).
005800*------------------------------------------------------------------*
005900*    COUNTERS - SUBSCRIPTS ARE ALWAYS COMP IN THIS SHOP.          *
006000*------------------------------------------------------------------*
006100 01  WS-COUNTERS.
006200     05  WS-BYTE-INDEX                PIC S9(03) COMP VALUE 0.
006300     05  WS-LIST-INDEX                PIC S9(03) COMP VALUE 0.
006310*------------------------------------------------------------------*
006320*    ECHO OF THE INCOMING FUNCTION CODE, KEPT SO A FUTURE TRACE     *
006330*    LINE CAN PICK IT APART ONE CHARACTER AT A TIME WITHOUT         *
006340*    TOUCHING THE CALLER'S OWN LINKAGE COPY OF TL-FUNCTION-CODE.    *
006350*------------------------------------------------------------------*
006355 01  WS-FUNCTION-CODE-ECHO            PIC X(04) VALUE SPACE.
006360 01  WS-FUNCTION-CODE-ECHO-R REDEFINES WS-FUNCTION-CODE-ECHO.
006370     05  WS-FUNCTION-CODE-BYTE OCCURS 4 TIMES      PIC X(01).
006400*------------------------------------------------------------------*
006500 LINKAGE SECTION.
006600 COPY TRNLK.
006700******************************************************************
006800 PROCEDURE DIVISION USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
006900     TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
007000     TL-RESULT-SW.
007100*------------------------------------------------------------------*
007200 0000-MAIN-PROCESSING.
007300*------------------------------------------------------------------*
007400     SET TL-RESULT-DROP TO TRUE.
007450     MOVE TL-FUNCTION-CODE TO WS-FUNCTION-CODE-ECHO.
007500     EVALUATE TRUE
007600         WHEN TL-DROP-EMPTY
007700             PERFORM 2000-DROP-EMPTY-CHECK
007800         WHEN TL-NUMERIC-FILTER
007900             PERFORM 2100-NUMERIC-ROW-FILTER
008000         WHEN TL-INTEGER-COERCE
008100             PERFORM 2200-INTEGER-COERCE
008200         WHEN TL-REQUIRED-FIELD
008300             PERFORM 2300-REQUIRED-FIELD-FILTER
008400         WHEN TL-ALLOWED-VALUE
008500             PERFORM 2400-ALLOWED-VALUE-FILTER
008600         WHEN OTHER
008700             PERFORM 2900-UNKNOWN-FUNCTION-CODE
008800     END-EVALUATE.
008900     GOBACK.
009000*------------------------------------------------------------------*
009100 2000-DROP-EMPTY-CHECK.
009200*------------------------------------------------------------------*
009300*    A RECORD IN WHICH EVERY FIELD IS BLANK/MISSING IS DROPPED.   *
009400*    THE CALLER HANDS US THE WHOLE RAW INPUT LINE AS THE ALPHA    *
009500*    FIELD, RIGHT-PADDED, SO A SPACES TEST COVERS THE WHOLE ROW.  *
009600*------------------------------------------------------------------*
009700     IF TL-ALPHA-FIELD (1:TL-FIELD-LENGTH) = SPACE
009800         SET TL-RESULT-DROP TO TRUE
009900     ELSE
010000         SET TL-RESULT-KEEP TO TRUE.
010100*------------------------------------------------------------------*
010200 2100-NUMERIC-ROW-FILTER.
010300*------------------------------------------------------------------*
010400*    A RECORD IS KEPT ONLY IF THE DESIGNATED FIELD PARSES AS A    *
010500*    NUMBER.  'TOTAL', '*', AND BLANK ALL FAIL THE NUMERIC TEST.  *
010600*------------------------------------------------------------------*
010700     IF TL-FIELD-LENGTH > ZERO
010800         AND TL-ALPHA-FIELD (1:TL-FIELD-LENGTH) IS NUMERIC
010900         SET TL-RESULT-KEEP TO TRUE
011000     ELSE
011100         SET TL-RESULT-DROP TO TRUE.
011200*------------------------------------------------------------------*
011300 2200-INTEGER-COERCE.
011400*------------------------------------------------------------------*
011500*    CONVERTS THE DESIGNATED FIELD TO AN INTEGER; A BLANK OR      *
011600*    UNPARSEABLE VALUE BECOMES ZERO.  COERCION ALWAYS KEEPS THE   *
011700*    RECORD - IT NEVER DROPS ONE, THAT IS THE FILTERS' JOB.      *
011800*------------------------------------------------------------------*
011900     MOVE ZERO TO TL-NUMERIC-FIELD.
012000     IF TL-FIELD-LENGTH > ZERO
012100         AND TL-ALPHA-FIELD (1:TL-FIELD-LENGTH) IS NUMERIC
012200         MOVE SPACE TO WS-ALPHA-WORK
012300         MOVE TL-ALPHA-FIELD (1:TL-FIELD-LENGTH) TO WS-ALPHA-WORK
012400         MOVE WS-ALPHA-WORK-DIGITS TO TL-NUMERIC-FIELD.
012500     SET TL-RESULT-KEEP TO TRUE.
012600*------------------------------------------------------------------*
012700 2300-REQUIRED-FIELD-FILTER.
012800*------------------------------------------------------------------*
012900*    A RECORD WITH A BLANK DESIGNATED FIELD IS DISCARDED - USED   *
013000*    BY ADHSZ ON COMPANY-SIZE BEFORE THE ALLOWED-VALUE FILTER.   *
013100*------------------------------------------------------------------*
013200     IF TL-ALPHA-FIELD (1:TL-FIELD-LENGTH) = SPACE
013300         SET TL-RESULT-DROP TO TRUE
013400     ELSE
013500         SET TL-RESULT-KEEP TO TRUE.
013600*------------------------------------------------------------------*
013700 2400-ALLOWED-VALUE-FILTER.
013800*------------------------------------------------------------------*
013900*    KEPT ONLY IF THE FIELD, TRIMMED AND FOLDED TO UPPER CASE,    *
014000*    EQUALS ONE OF THE FIVE ENTRIES IN TL-ALLOWED-LIST.  THE      *
014100*    CALLER'S OWN COPY OF THE FIELD KEEPS ITS ORIGINAL SPELLING - *
014200*    WE ONLY FOLD OUR LOCAL COMPARE COPY.                        *
014300*------------------------------------------------------------------*
014400     MOVE SPACE TO WS-COMPARE-FIELD.
014500     MOVE TL-ALPHA-FIELD (1:10) TO WS-COMPARE-FIELD.
014600     INSPECT WS-COMPARE-FIELD
014700         CONVERTING 'abcdefghijklmnopqrstuvwxyzñ'
014800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZÑ'.
014850     MOVE 1 TO WS-LIST-INDEX.
014900     PERFORM 2410-SEARCH-ALLOWED-LIST THRU 2410-EXIT
015000         UNTIL WS-LIST-INDEX > 5
015200            OR TL-RESULT-KEEP.
015300*------------------------------------------------------------------*
015400 2410-SEARCH-ALLOWED-LIST.
015500*------------------------------------------------------------------*
015550*    GO TO THE EXIT THE MOMENT A MATCH IS FOUND SO WE DO NOT       *
015560*    ADD ONE MORE TO THE INDEX PAST THE ENTRY THAT MATCHED.         *
015600     IF WS-COMPARE-FIELD = TL-ALLOWED-ENTRY (WS-LIST-INDEX)
015650         SET TL-RESULT-KEEP TO TRUE
015680         GO TO 2410-EXIT.
015700     ADD 1 TO WS-LIST-INDEX.
015750 2410-EXIT.
015780     EXIT.
015800*------------------------------------------------------------------*
015900 2900-UNKNOWN-FUNCTION-CODE.
016000*------------------------------------------------------------------*
016100*    AN UNRECOGNIZED FUNCTION CODE IS TREATED AS A DROP SO A BAD  *
016200*    CALLER DOES NOT SNEAK A DIRTY RECORD THROUGH THE PIPELINE.   *
016250*    THE OPERATOR IS ALERTED ON THE CONSOLE SINCE A BAD FUNCTION  *
016260*    CODE IS A PROGRAMMING ERROR IN THE CALLER, NOT A DATA ERROR. *
016300*------------------------------------------------------------------*
016400     DISPLAY 'APLTRN - BAD FUNCTION CODE: ' TL-FUNCTION-CODE
016450         UPON CONSL.
016500     SET TL-RESULT-DROP TO TRUE.
