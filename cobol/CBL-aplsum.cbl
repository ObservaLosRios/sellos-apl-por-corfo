000100******************************************************************
000200*    PROGRAM NAME:    APLSUM                                    *
000300*    ORIGINAL AUTHOR: LINDA M. SOTELO                            *
000400*                                                                *
000500*    FINAL STEP OF THE APL CLEAN SUITE.  MATCH-MERGES THE TWO    *
000600*    CLEANED BY-YEAR FILES (ADHESION AND CERTIFICATION, BOTH      *
000700*    ALREADY SORTED ASCENDING BY YEAR BY ADHYR AND CTYYR) INTO    *
000800*    ONE YEARLY-SUMMARY LINE PER YEAR.  A YEAR CARRIED BY ONLY    *
000900*    ONE OF THE TWO INPUTS STILL PRINTS, WITH ZEROES STANDING     *
001000*    IN FOR THE SIDE THAT HAS NO RECORD FOR THAT YEAR.            *
001100*                                                                *
001200*    MAINTENANCE LOG                                             *
001300*    DATE      INIT  TICKET     DESCRIPTION                     *
001400*    --------- ----  ---------  -------------------------------*
001500*    11/15/95  LMS   APL-0022   ORIGINAL CUT                    *
001600*    11/19/98  LMS   APL-0041   Y2K SWEEP - YEAR COMPARE WIDENED *
001700*                               TO FOUR DIGITS BOTH SIDES        *
001800*    07/08/02  DWT   APL-0064   PAIR COUNT NOW DISPLAYED AT      *
001900*                               END OF RUN                       *
001910*    09/02/16  JBT   APL-0085   END-OF-RUN COUNT DISPLAY NOW      *
001920*                               ROUTED TO CONSL, NOT SYSOUT       *
001930*    05/22/19  JBT   APL-0091   8000/8100 RESTRUCTURED TO GO TO   *
001940*                               THEIR OWN EXIT ON EOF INSTEAD OF  *
001950*                               NESTING THE UNSTRING TWO IFs DEEP *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.     APLSUM.
002300 AUTHOR.         LINDA M. SOTELO.
002400 INSTALLATION.   CORFO CLEAN PRODUCTION SYSTEMS GROUP.
002500 DATE-WRITTEN.   11/15/95.
002600 DATE-COMPILED.
002700 SECURITY.       NON-CONFIDENTIAL.
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000*------------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*------------------------------------------------------------------*
003300 SOURCE-COMPUTER.   IBM-3081.
003400 OBJECT-COMPUTER.   IBM-3081.
003500 SPECIAL-NAMES.     CONSOLE IS CONSL.
003600*------------------------------------------------------------------*
003700 INPUT-OUTPUT SECTION.
003800*------------------------------------------------------------------*
003900 FILE-CONTROL.
004000     SELECT ADHESION-YEAR-SUMIN ASSIGN TO ADHYROT
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS AS-INPUT-STATUS.
004300     SELECT CERTIFICATION-YEAR-SUMIN ASSIGN TO CTYYROT
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS CS-INPUT-STATUS.
004600     SELECT YEARLY-SUMMARY-OUTPUT ASSIGN TO APLSUMOT
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS SM-OUTPUT-STATUS.
004900******************************************************************
005000 DATA DIVISION.
005100*------------------------------------------------------------------*
005200 FILE SECTION.
005300*------------------------------------------------------------------*
005400*    BOTH INPUT FILES ARE THE 40-BYTE CLEANED YRREC OUTPUT LINE    *
005500*    WRITTEN BY ADHYR AND CTYYR - YEAR,INSTALLATIONS,COMPANIES.    *
005600*------------------------------------------------------------------*
005700 FD  ADHESION-YEAR-SUMIN RECORDING MODE F.
005800 01  AS-INPUT-LINE                   PIC X(40).
005810*    BYTE-LEVEL VIEW OF THE RAW LINE, KEPT FOR ANY FUTURE         *
005820*    COLUMN-POSITION EDIT OF A CLEANED-FILE REWORK.               *
005830 01  AS-INPUT-LINE-R REDEFINES AS-INPUT-LINE.
005840     05  AS-INPUT-BYTE OCCURS 40 TIMES         PIC X(01).
005900*------------------------------------------------------------------*
006000 FD  CERTIFICATION-YEAR-SUMIN RECORDING MODE F.
006100 01  CS-INPUT-LINE                   PIC X(40).
006110*    BYTE-LEVEL VIEW OF THE RAW LINE, SAME REASON AS ABOVE.       *
006120 01  CS-INPUT-LINE-R REDEFINES CS-INPUT-LINE.
006130     05  CS-INPUT-BYTE OCCURS 40 TIMES         PIC X(01).
006200*------------------------------------------------------------------*
006300 FD  YEARLY-SUMMARY-OUTPUT RECORDING MODE F.
006400 01  SM-OUTPUT-RECORD                PIC X(46).
006500*------------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*------------------------------------------------------------------*
006800 01  WS-FILE-STATUSES.
006900     05  AS-INPUT-STATUS             PIC X(02) VALUE '00'.
007000         88  AS-INPUT-OK                       VALUE '00'.
007100         88  AS-INPUT-EOF                      VALUE '10'.
007200     05  CS-INPUT-STATUS             PIC X(02) VALUE '00'.
007300         88  CS-INPUT-OK                       VALUE '00'.
007400         88  CS-INPUT-EOF                      VALUE '10'.
007500     05  SM-OUTPUT-STATUS            PIC X(02) VALUE '00'.
007600*------------------------------------------------------------------*
007700 COPY APLWRK.
007800*------------------------------------------------------------------*
007900*    THIS PAIR OF SWITCHES DRIVES THE MATCH-MERGE SEPARATELY       *
008000*    FROM THE GENERIC WS-INPUT-EOF-SW APLWRK SUPPLIES, SINCE TWO   *
008100*    INPUT FILES ARE OPEN AT ONCE.                                 *
008200*------------------------------------------------------------------*
008300 01  WS-MERGE-SWITCHES.
008400     05  WS-ADH-EOF-SW               PIC X(01) VALUE 'N'.
008500         88  WS-ADH-EOF                        VALUE 'Y'.
008600     05  WS-CTY-EOF-SW               PIC X(01) VALUE 'N'.
008700         88  WS-CTY-EOF                        VALUE 'Y'.
008800*------------------------------------------------------------------*
008900*    FIELDS UNSTRUNG FROM EACH CLEANED LINE, ONE SET PER SIDE.     *
009000*------------------------------------------------------------------*
009100 01  WS-ADH-FIELDS.
009200     05  WS-ADH-YEAR                 PIC 9(04) VALUE 0.
009300     05  WS-ADH-INSTALLATIONS        PIC 9(07) VALUE 0.
009400     05  WS-ADH-COMPANIES            PIC 9(07) VALUE 0.
009500 01  WS-CTY-FIELDS.
009600     05  WS-CTY-YEAR                 PIC 9(04) VALUE 0.
009700     05  WS-CTY-INSTALLATIONS        PIC 9(07) VALUE 0.
009800     05  WS-CTY-COMPANIES            PIC 9(07) VALUE 0.
009900*------------------------------------------------------------------*
010000*    SM-OUTPUT-LINE, SM-OUTPUT-LINE-R, AND SM-MERGE-WORK-RECORD.   *
010100*------------------------------------------------------------------*
010200 COPY SUMREC.
010300 LINKAGE SECTION.
010400*    (NONE - APLSUM IS THE MAIN PROGRAM FOR THIS JOB STEP.)       *
010500******************************************************************
010600 PROCEDURE DIVISION.
010700*------------------------------------------------------------------*
010800 0000-MAIN-PROCESSING.
010900*------------------------------------------------------------------*
011000     PERFORM 1000-OPEN-FILES.
011100     PERFORM 1100-PRIME-BOTH-SIDES.
011200     PERFORM 2000-MERGE-ONE-YEAR
011300         UNTIL WS-ADH-EOF AND WS-CTY-EOF.
011400     PERFORM 5000-CLOSE-FILES.
011500     DISPLAY 'APLSUM - YEARS WRITTEN: ' WS-RECORDS-KEPT
011550         UPON CONSL.
011600     GOBACK.
011700*------------------------------------------------------------------*
011800 1000-OPEN-FILES.
011900*------------------------------------------------------------------*
012000     OPEN INPUT  ADHESION-YEAR-SUMIN.
012100     OPEN INPUT  CERTIFICATION-YEAR-SUMIN.
012200     OPEN OUTPUT YEARLY-SUMMARY-OUTPUT.
012300*------------------------------------------------------------------*
012400 1100-PRIME-BOTH-SIDES.
012500*------------------------------------------------------------------*
012600     PERFORM 8000-READ-ADHESION-RECORD THRU 8000-EXIT.
012700     PERFORM 8100-READ-CERTIFICATION-RECORD THRU 8100-EXIT.
012800*------------------------------------------------------------------*
012900 2000-MERGE-ONE-YEAR.
013000*------------------------------------------------------------------*
013100     MOVE 0 TO SM-YEAR, SM-INSTALLATIONS-ADHESION,
013200         SM-COMPANIES-ADHESION, SM-INSTALLATIONS-CERTIFICATION,
013300         SM-COMPANIES-CERTIFICATION.
013400     EVALUATE TRUE
013500         WHEN WS-ADH-EOF
013600             PERFORM 2300-TAKE-CERTIFICATION-ONLY
013700         WHEN WS-CTY-EOF
013800             PERFORM 2200-TAKE-ADHESION-ONLY
013900         WHEN WS-ADH-YEAR = WS-CTY-YEAR
014000             PERFORM 2100-TAKE-BOTH-SIDES
014100         WHEN WS-ADH-YEAR < WS-CTY-YEAR
014200             PERFORM 2200-TAKE-ADHESION-ONLY
014300         WHEN OTHER
014400             PERFORM 2300-TAKE-CERTIFICATION-ONLY
014500     END-EVALUATE.
014600     PERFORM 3000-WRITE-SUMMARY-LINE.
014700*------------------------------------------------------------------*
014800 2100-TAKE-BOTH-SIDES.
014900*------------------------------------------------------------------*
015000     MOVE WS-ADH-YEAR                TO SM-YEAR.
015100     MOVE WS-ADH-INSTALLATIONS       TO SM-INSTALLATIONS-ADHESION.
015200     MOVE WS-ADH-COMPANIES           TO SM-COMPANIES-ADHESION.
015300     MOVE WS-CTY-INSTALLATIONS       TO
015400         SM-INSTALLATIONS-CERTIFICATION.
015500     MOVE WS-CTY-COMPANIES           TO SM-COMPANIES-CERTIFICATION.
015600     PERFORM 8000-READ-ADHESION-RECORD THRU 8000-EXIT.
015700     PERFORM 8100-READ-CERTIFICATION-RECORD THRU 8100-EXIT.
015800*------------------------------------------------------------------*
015900 2200-TAKE-ADHESION-ONLY.
016000*------------------------------------------------------------------*
016100     MOVE WS-ADH-YEAR                TO SM-YEAR.
016200     MOVE WS-ADH-INSTALLATIONS       TO SM-INSTALLATIONS-ADHESION.
016300     MOVE WS-ADH-COMPANIES           TO SM-COMPANIES-ADHESION.
016400     PERFORM 8000-READ-ADHESION-RECORD THRU 8000-EXIT.
016500*------------------------------------------------------------------*
016600 2300-TAKE-CERTIFICATION-ONLY.
016700*------------------------------------------------------------------*
016800     MOVE WS-CTY-YEAR                TO SM-YEAR.
016900     MOVE WS-CTY-INSTALLATIONS       TO
017000         SM-INSTALLATIONS-CERTIFICATION.
017100     MOVE WS-CTY-COMPANIES           TO SM-COMPANIES-CERTIFICATION.
017200     PERFORM 8100-READ-CERTIFICATION-RECORD THRU 8100-EXIT.
017300*------------------------------------------------------------------*
017400 3000-WRITE-SUMMARY-LINE.
017500*------------------------------------------------------------------*
017600     MOVE SM-YEAR                        TO OL-YEAR.
017700     MOVE SM-INSTALLATIONS-ADHESION      TO
017800         OL-INSTALLATIONS-ADHESION.
017900     MOVE SM-COMPANIES-ADHESION          TO OL-COMPANIES-ADHESION.
018000     MOVE SM-INSTALLATIONS-CERTIFICATION TO
018100         OL-INSTALLATIONS-CERTIFICATION.
018200     MOVE SM-COMPANIES-CERTIFICATION     TO
018300         OL-COMPANIES-CERTIFICATION.
018400     MOVE OL-FULL-LINE                   TO SM-OUTPUT-RECORD.
018500     WRITE SM-OUTPUT-RECORD.
018600     ADD 1 TO WS-RECORDS-KEPT.
018700*------------------------------------------------------------------*
018800 5000-CLOSE-FILES.
018900*------------------------------------------------------------------*
019000     CLOSE ADHESION-YEAR-SUMIN.
019100     CLOSE CERTIFICATION-YEAR-SUMIN.
019200     CLOSE YEARLY-SUMMARY-OUTPUT.
019300*------------------------------------------------------------------*
019400 8000-READ-ADHESION-RECORD.
019500*------------------------------------------------------------------*
019550*    GO TO THE EXIT THE MOMENT EOF IS SET OR WAS ALREADY SET, SO   *
019560*    A CALLER NEVER RE-READS PAST THE LAST ADHESION RECORD.        *
019600     IF WS-ADH-EOF
019650         GO TO 8000-EXIT.
019700     READ ADHESION-YEAR-SUMIN
019800         AT END
019850             SET WS-ADH-EOF TO TRUE
019900             GO TO 8000-EXIT
019950     END-READ.
020000     UNSTRING AS-INPUT-LINE DELIMITED BY ','
020100         INTO WS-ADH-YEAR, WS-ADH-INSTALLATIONS,
020200             WS-ADH-COMPANIES.
020250 8000-EXIT.
020280     EXIT.
020300*------------------------------------------------------------------*
020500 8100-READ-CERTIFICATION-RECORD.
020600*------------------------------------------------------------------*
020650*    SAME GO TO PATTERN AS 8000 ABOVE, CERTIFICATION SIDE.         *
020700     IF WS-CTY-EOF
020750         GO TO 8100-EXIT.
020800     READ CERTIFICATION-YEAR-SUMIN
020900         AT END
020950             SET WS-CTY-EOF TO TRUE
021000             GO TO 8100-EXIT
021050     END-READ.
021100     UNSTRING CS-INPUT-LINE DELIMITED BY ','
021200         INTO WS-CTY-YEAR, WS-CTY-INSTALLATIONS,
021300             WS-CTY-COMPANIES.
021450 8100-EXIT.
021480     EXIT.
021500*------------------------------------------------------------------*
