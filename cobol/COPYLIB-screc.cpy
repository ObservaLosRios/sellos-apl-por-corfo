000100******************************************************************
000200*    COPYBOOK:  SCREC                                            *
000300*    ADHESION-BY-SECTOR / CERTIFICATION-BY-SECTOR RECORD LAYOUT.  *
000400*    SECTOR NAME PLUS ONE INSTALLATION COUNT.  USED BY CBL-ADHSC  *
000500*    AND CBL-CTYSC.                                                *
000600*------------------------------------------------------------------*
000700* MAINTENANCE LOG                                                *
000800* DATE      INIT  TICKET     DESCRIPTION                         *
000900* --------- ----  ---------  ----------------------------------- *
001000* 09/02/95  RFK   APL-0014   ORIGINAL CUT                        *
001100* 07/08/02  DWT   APL-0059   WIDENED SECTOR NAME TO X(60)         *
001200******************************************************************
001300*    NOTE - THE RAW INPUT LINE IS DECLARED IN EACH DRIVER'S OWN   *
001350*    FD AND UNSTRUNG STRAIGHT INTO THE TABLE ENTRY BELOW.          *
001800*------------------------------------------------------------------*
001900*    TABLE ENTRY - ONE PER ECONOMIC SECTOR.                       *
002000*------------------------------------------------------------------*
002100 01  SC-TABLE-ENTRY.
002200     05  SC-SECTOR                   PIC X(60).
002300     05  SC-INSTALLATIONS            PIC 9(07).
002400     05  FILLER                      PIC X(10).
002500*------------------------------------------------------------------*
002600*    CLEANED OUTPUT LINE.                                          *
002700*------------------------------------------------------------------*
002800 01  SC-OUTPUT-LINE.
002900     05  OL-SECTOR                   PIC X(60).
003000     05  FILLER                      PIC X(01) VALUE ','.
003100     05  OL-INSTALLATIONS            PIC 9(07).
003200     05  FILLER                      PIC X(20) VALUE SPACE.
003210*------------------------------------------------------------------*
003220*    SINGLE-FIELD VIEW OF THE OUTPUT LINE SO A DRIVER CAN MOVE     *
003230*    THE WHOLE CLEANED LINE TO ITS FD RECORD IN ONE STATEMENT.     *
003240*------------------------------------------------------------------*
003250 01  SC-OUTPUT-LINE-R REDEFINES SC-OUTPUT-LINE.
003260     05  OL-FULL-LINE                PIC X(88).
