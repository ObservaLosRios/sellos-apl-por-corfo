000100******************************************************************
000200*    PROGRAM NAME:    CTYSC                                      *
000300*    ORIGINAL AUTHOR: ROSALIND F. KOWALSKI                       *
000400*                                                                *
000500*    CLEANS AND SORTS THE APL CERTIFICATION COUNTS BY ECONOMIC    *
000600*    SECTOR - ONE RECORD PER SECTOR, CARRYING THE NUMBER OF       *
000700*    INSTALLATIONS HOLDING AN APL CERTIFICATION IN THAT SECTOR.  *
000800*    OUTPUT IS RANKED HIGHEST SECTOR FIRST.                      *
000900*                                                                *
001000*    SAME SHAPE AS ADHSC - A SEPARATE PROGRAM BECAUSE IT IS A     *
001010*    SEPARATE INPUT TAPE AND CONTROL DECK STEP, NOT A PARAMETER   *
001020*    OF ADHSC.                                                   *
001030*                                                                *
001040*    MAINTENANCE LOG                                             *
001100*    DATE      INIT  TICKET     DESCRIPTION                     *
001200*    --------- ----  ---------  -------------------------------*
001300*    09/09/95  RFK   APL-0016   ORIGINAL CUT, CLONED FROM ADHSC  *
001400*    11/16/95  LMS   APL-0025   ADDED THE APLVAL CALL            *
001500*    07/08/02  DWT   APL-0062   RECORD COUNT NOW DISPLAYED AT    *
001600*                               END OF RUN                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     CTYSC.
002000 AUTHOR.         ROSALIND F. KOWALSKI.
002100 INSTALLATION.   CORFO CLEAN PRODUCTION SYSTEMS GROUP.
002200 DATE-WRITTEN.   09/09/95.
002300 DATE-COMPILED.
002400 SECURITY.       NON-CONFIDENTIAL.
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700*------------------------------------------------------------------*
002800 CONFIGURATION SECTION.
002900*------------------------------------------------------------------*
003000 SOURCE-COMPUTER.   IBM-3081.
003100 OBJECT-COMPUTER.   IBM-3081.
003200 SPECIAL-NAMES.     CONSOLE IS CONSL.
003300*------------------------------------------------------------------*
003400 INPUT-OUTPUT SECTION.
003500*------------------------------------------------------------------*
003600 FILE-CONTROL.
003700     SELECT CERTIFICATION-SECTOR-INPUT ASSIGN TO CTYSCIN
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS SC-INPUT-STATUS.
004000     SELECT CERTIFICATION-SECTOR-OUTPUT ASSIGN TO CTYSCOT
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS SC-OUTPUT-STATUS.
004300     SELECT SORT-FILE ASSIGN TO SORTWK1.
004400******************************************************************
004500 DATA DIVISION.
004600*------------------------------------------------------------------*
004700 FILE SECTION.
004800*------------------------------------------------------------------*
004900 FD  CERTIFICATION-SECTOR-INPUT RECORDING MODE F.
005000 01  SC-INPUT-LINE                   PIC X(80).
005010*    BYTE-LEVEL VIEW OF THE RAW LINE, KEPT FOR ANY FUTURE         *
005020*    COLUMN-POSITION EDIT OF THE INCOMING TAPE.                  *
005030 01  SC-INPUT-LINE-R REDEFINES SC-INPUT-LINE.
005040     05  SC-INPUT-BYTE OCCURS 80 TIMES         PIC X(01).
005100*------------------------------------------------------------------*
005200 FD  CERTIFICATION-SECTOR-OUTPUT RECORDING MODE F.
005300 01  SC-OUTPUT-RECORD                 PIC X(88).
005400*------------------------------------------------------------------*
005500*    SD SORT-FILE CARRIES SC-TABLE-ENTRY (RELEASED, KEYED ON       *
005600*    SC-INSTALLATIONS) AND SC-OUTPUT-LINE (BUILT ON THE WAY OUT)  *
005700*    AS TWO VIEWS OF THE SAME SORT RECORD.                        *
005800*------------------------------------------------------------------*
005900 SD  SORT-FILE.
006000 COPY SCREC.
006100*------------------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300*------------------------------------------------------------------*
006400 01  WS-FILE-STATUSES.
006500     05  SC-INPUT-STATUS             PIC X(02) VALUE '00'.
006600         88  SC-INPUT-OK                       VALUE '00'.
006700         88  SC-INPUT-EOF                      VALUE '10'.
006800     05  SC-OUTPUT-STATUS            PIC X(02) VALUE '00'.
006900*------------------------------------------------------------------*
007000 COPY APLWRK.
007100*------------------------------------------------------------------*
007200*    RAW UNSTRUNG TEXT, BEFORE APLTRN COERCES IT TO NUMERIC.       *
007300*------------------------------------------------------------------*
007400 01  WS-RAW-FIELDS.
007500     05  WS-RAW-SECTOR               PIC X(60) VALUE SPACE.
007600     05  WS-RAW-INSTALLATIONS        PIC X(07) VALUE SPACE.
007700*------------------------------------------------------------------*
007800*    NUMERIC-EDITED ALTERNATE VIEW, FOR A CLEAN CONTROL-TOTAL      *
007900*    DISPLAY WITHOUT A SEPARATE WORKING FIELD.                    *
008000*------------------------------------------------------------------*
008100 01  WS-RAW-INSTALLATIONS-R REDEFINES WS-RAW-INSTALLATIONS.
008200     05  WS-RAW-INSTALLATIONS-DISPLAY        PIC 9(07).
008300*------------------------------------------------------------------*
008400*    SEEN-SW - THE VALIDATE STEP ASKS WHETHER A NON-BLANK SECTOR   *
008500*    EVER SHOWED UP ON THE INPUT AT ALL.                          *
008600*------------------------------------------------------------------*
008700 01  WS-SECTOR-SEEN-SW               PIC X(01) VALUE 'N'.
008800     88  WS-SECTOR-SEEN                        VALUE 'Y'.
008900*------------------------------------------------------------------*
009000*    CALL 'APLTRN'/CALL 'APLVAL' PARAMETER LISTS - BUILT RIGHT     *
009100*    HERE IN WORKING-STORAGE, PER THE SHOP'S USUAL HABIT OF         *
009200*    BUILDING A CALL'S PARAMETER LIST FROM A COPY BOOK.             *
009300*------------------------------------------------------------------*
009400 COPY TRNLK.
009500 COPY VALLK.
009600 LINKAGE SECTION.
009700*    (NONE - CTYSC IS THE MAIN PROGRAM FOR THIS JOB STEP.)        *
009800******************************************************************
009900 PROCEDURE DIVISION.
010000*------------------------------------------------------------------*
010100 0000-MAIN-PROCESSING.
010200*------------------------------------------------------------------*
010300     PERFORM 1000-OPEN-FILES.
010400     SORT SORT-FILE
010500         ON DESCENDING KEY SC-INSTALLATIONS
010600         INPUT PROCEDURE IS 2000-BUILD-SORT-FILE
010700         OUTPUT PROCEDURE IS 3000-WRITE-OUTPUT-FILE.
010800     PERFORM 4000-VALIDATE-RUN.
010900     PERFORM 5000-CLOSE-FILES.
011000     DISPLAY 'CTYSC - RECORDS WRITTEN: ' WS-RECORDS-KEPT
011050         UPON CONSL.
011100     GOBACK.
011200*------------------------------------------------------------------*
011300 1000-OPEN-FILES.
011400*------------------------------------------------------------------*
011500     OPEN INPUT  CERTIFICATION-SECTOR-INPUT.
011600     OPEN OUTPUT CERTIFICATION-SECTOR-OUTPUT.
011700*------------------------------------------------------------------*
011800 2000-BUILD-SORT-FILE SECTION.
011900*------------------------------------------------------------------*
012000     PERFORM 8000-READ-INPUT-RECORD.
012100     PERFORM 2100-CLEAN-AND-RELEASE-RECORD
012200         UNTIL WS-INPUT-EOF.
012300 2000-DUMMY      SECTION.
012400*------------------------------------------------------------------*
012500 2100-CLEAN-AND-RELEASE-RECORD.
012600*------------------------------------------------------------------*
012700     SET TL-DROP-EMPTY TO TRUE.
012800     MOVE SPACE TO TL-ALPHA-FIELD.
012900     MOVE SC-INPUT-LINE TO TL-ALPHA-FIELD.
013000     MOVE 80 TO TL-FIELD-LENGTH.
013100     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
013200         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
013300         TL-RESULT-SW.
013400     IF TL-RESULT-KEEP
013500         PERFORM 2200-PARSE-AND-COERCE-RECORD.
013600     PERFORM 8000-READ-INPUT-RECORD.
013700*------------------------------------------------------------------*
013800 2200-PARSE-AND-COERCE-RECORD.
013900*------------------------------------------------------------------*
014000     UNSTRING SC-INPUT-LINE DELIMITED BY ','
014100         INTO WS-RAW-SECTOR, WS-RAW-INSTALLATIONS.
014200     IF WS-RAW-SECTOR NOT = SPACE
014300         SET WS-SECTOR-SEEN TO TRUE.
014400     MOVE SPACE TO SC-SECTOR.
014500     MOVE WS-RAW-SECTOR TO SC-SECTOR.
014600     MOVE SPACE TO TL-ALPHA-FIELD.
014700     MOVE WS-RAW-INSTALLATIONS TO TL-ALPHA-FIELD.
014800     SET TL-INTEGER-COERCE TO TRUE.
014900     MOVE 7 TO TL-FIELD-LENGTH.
015000     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
015100         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
015200         TL-RESULT-SW.
015300     MOVE TL-NUMERIC-FIELD TO SC-INSTALLATIONS.
015400     RELEASE SC-TABLE-ENTRY.
015500     ADD 1 TO WS-RECORDS-KEPT.
015600*------------------------------------------------------------------*
015700 3000-WRITE-OUTPUT-FILE SECTION.
015800*------------------------------------------------------------------*
015900     PERFORM 8200-RETURN-SORT-RECORD.
016000     PERFORM 3100-BUILD-AND-WRITE-LINE
016100         UNTIL WS-SORT-EOF.
016200 3000-DUMMY      SECTION.
016300*------------------------------------------------------------------*
016400 3100-BUILD-AND-WRITE-LINE.
016500*------------------------------------------------------------------*
016600     MOVE SC-SECTOR              TO OL-SECTOR.
016700     MOVE SC-INSTALLATIONS       TO OL-INSTALLATIONS.
016800     MOVE OL-FULL-LINE           TO SC-OUTPUT-RECORD.
016900     WRITE SC-OUTPUT-RECORD.
017000     PERFORM 8200-RETURN-SORT-RECORD.
017100*------------------------------------------------------------------*
017200 4000-VALIDATE-RUN.
017300*------------------------------------------------------------------*
017400     MOVE 'N' TO VL-FATAL-ERROR-SW.
017500     MOVE 'CERTIFICATION-BY-SECTOR'     TO VL-DATASET-NAME.
017600     MOVE WS-RECORDS-KEPT          TO VL-RECORDS-KEPT.
017700     MOVE 'SECTOR'                 TO VL-REQUIRED-FIELD-NAME.
017800     IF WS-SECTOR-SEEN
017900         MOVE 'Y' TO VL-REQUIRED-FIELD-PRESENT-SW
018000     ELSE
018100         MOVE 'N' TO VL-REQUIRED-FIELD-PRESENT-SW.
018200     CALL 'APLVAL' USING VL-DATASET-NAME, VL-RECORDS-KEPT,
018300         VL-REQUIRED-FIELD-NAME, VL-REQUIRED-FIELD-PRESENT-SW,
018400         VL-FATAL-ERROR-SW.
018500*------------------------------------------------------------------*
018600 5000-CLOSE-FILES.
018700*------------------------------------------------------------------*
018800     CLOSE CERTIFICATION-SECTOR-INPUT.
018900     CLOSE CERTIFICATION-SECTOR-OUTPUT.
019000*------------------------------------------------------------------*
019100 8000-READ-INPUT-RECORD.
019200*------------------------------------------------------------------*
019300     READ CERTIFICATION-SECTOR-INPUT
019400         AT END SET WS-INPUT-EOF TO TRUE.
019500*------------------------------------------------------------------*
019600 8200-RETURN-SORT-RECORD.
019700*------------------------------------------------------------------*
019800     RETURN SORT-FILE
019900         AT END SET WS-SORT-EOF TO TRUE.
