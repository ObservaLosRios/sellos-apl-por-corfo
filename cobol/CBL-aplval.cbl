000100******************************************************************
000200*    PROGRAM NAME:    APLVAL                                     *
000300*    ORIGINAL AUTHOR: LINDA M. SOTELO                            *
000400*                                                                *
000500*    THE APL SUITE'S SHARED VALIDATOR.  CALLED ONCE PER DATASET  *
000600*    AFTER A DRIVER HAS LOADED AND CLEANED ITS INPUT TABLE.      *
000700*    TWO CHECKS: (1) THE INPUT YIELDED AT LEAST ONE SURVIVING    *
000800*    RECORD, AND (2) A NAMED REQUIRED FIELD WAS ACTUALLY PRESENT *
000900*    ON THE INPUT.  EITHER FAILURE IS FATAL FOR THAT DATASET.    *
001000*                                                                *
001100*    MAINTENANCE LOG                                             *
001200*    DATE      INIT  TICKET     DESCRIPTION                     *
001300*    --------- ----  ---------  -------------------------------*
001400*    11/15/95  LMS   APL-0022   ORIGINAL CUT                    *
001500*    11/19/98  LMS   APL-0041   Y2K - WIDENED DATASET NAME AREA *
001600*    07/08/02  DWT   APL-0059   TRIM ERROR TEXT BEFORE DISPLAY   *
001650*    09/02/16  JBT   APL-0085   ERROR LINE NOW ROUTED TO CONSL -  *
001660*                               OPERATOR WAS MISSING FATAL ERRORS*
001670*                               WHEN SYSOUT WAS BURIED IN A LOG   *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     APLVAL.
002000 AUTHOR.         LINDA M. SOTELO.
002100 INSTALLATION.   CORFO CLEAN PRODUCTION SYSTEMS GROUP.
002200 DATE-WRITTEN.   11/15/95.
002300 DATE-COMPILED.
002400 SECURITY.       NON-CONFIDENTIAL.
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700*------------------------------------------------------------------*
002800 CONFIGURATION SECTION.
002900*------------------------------------------------------------------*
003000 SOURCE-COMPUTER.   IBM-3081.
003100 OBJECT-COMPUTER.   IBM-3081.
003200 SPECIAL-NAMES.     CONSOLE IS CONSL.
003300******************************************************************
003400 DATA DIVISION.
003500*------------------------------------------------------------------*
003600 WORKING-STORAGE SECTION.
003700*------------------------------------------------------------------*
003800*    THE ERROR LINE AND ITS ONE-FIELD REDEFINE - DL-FULL-LINE     *
003900*    LETS US DISPLAY THE WHOLE BUILT MESSAGE IN ONE STATEMENT     *
004000*    INSTEAD OF DISPLAYING EACH PIECE OF VAL-ERROR-LINE.          *
004100*------------------------------------------------------------------*
004200 01  VAL-ERROR-LINE.
004300     05  FILLER                      PIC X(23)
004400                                      VALUE ' *** ERROR DURING RUN '.
004500     05  DL-DATASET-NAME             PIC X(30).
004600     05  FILLER                      PIC X(01) VALUE SPACE.
004700     05  DL-ERROR-TEXT               PIC X(40).
004800 01  VAL-ERROR-LINE-R REDEFINES VAL-ERROR-LINE.
004900     05  DL-FULL-LINE                PIC X(94).
005000*------------------------------------------------------------------*
005100*    TRIM WORK AREAS - BYTE TABLES SO WE CAN FIND THE RIGHTMOST   *
005200*    NON-BLANK CHARACTER AND BUILD A CLEAN ERROR MESSAGE RATHER   *
005300*    THAN ONE PADDED WITH THIRTY SPACES OF DATASET NAME.          *
005400*------------------------------------------------------------------*
005500 01  WS-DATASET-NAME-WORK            PIC X(30) VALUE SPACE.
005600 01  WS-DATASET-NAME-WORK-R REDEFINES WS-DATASET-NAME-WORK.
005700     05  WS-DATASET-NAME-BYTE OCCURS 30 TIMES     PIC X(01).
005800 01  WS-REQUIRED-FIELD-NAME-WORK     PIC X(30) VALUE SPACE.
005900 01  WS-REQUIRED-FIELD-NAME-WORK-R
006000         REDEFINES WS-REQUIRED-FIELD-NAME-WORK.
006100     05  WS-REQUIRED-FIELD-NAME-BYTE OCCURS 30 TIMES  PIC X(01).
006200*------------------------------------------------------------------*
006300 01  WS-COUNTERS.
006400     05  WS-TRIM-INDEX                PIC S9(03) COMP VALUE 0.
006500     05  WS-TRIM-LENGTH                PIC S9(03) COMP VALUE 0.
006600*------------------------------------------------------------------*
006700 LINKAGE SECTION.
006800 COPY VALLK.
006900******************************************************************
007000 PROCEDURE DIVISION USING VL-DATASET-NAME, VL-RECORDS-KEPT,
007100     VL-REQUIRED-FIELD-NAME, VL-REQUIRED-FIELD-PRESENT-SW,
007200     VL-FATAL-ERROR-SW.
007300*------------------------------------------------------------------*
007400 0000-MAIN-PROCESSING.
007500*------------------------------------------------------------------*
007600     MOVE 'N' TO VL-FATAL-ERROR-SW.
007700     PERFORM 2000-CHECK-NON-EMPTY-INPUT.
007800     IF NOT VL-FATAL-ERROR
007900         PERFORM 2100-CHECK-REQUIRED-FIELD.
008000     GOBACK.
008100*------------------------------------------------------------------*
008200 2000-CHECK-NON-EMPTY-INPUT.
008300*------------------------------------------------------------------*
008400*    IF THE INPUT FILE YIELDED ZERO DATA RECORDS, THE RUN FAILS   *
008500*    FOR THIS DATASET WITH AN ERROR MESSAGE.                     *
008600*------------------------------------------------------------------*
008700     IF VL-RECORDS-KEPT = ZERO
008800         SET VL-FATAL-ERROR TO TRUE
008900         MOVE 'INPUT YIELDED NO DATA RECORDS' TO DL-ERROR-TEXT
009000         MOVE VL-DATASET-NAME TO WS-DATASET-NAME-WORK
009100         PERFORM 8000-BUILD-DATASET-NAME-DISPLAY
009200         PERFORM 8900-DISPLAY-ERROR-LINE.
009400*------------------------------------------------------------------*
009500 2100-CHECK-REQUIRED-FIELD.
009600*------------------------------------------------------------------*
009700*    EACH DATASET EXPECTS ITS OWN SET OF INPUT FIELDS; IF A       *
009800*    REQUIRED FIELD IS ABSENT THE RUN FAILS NAMING THE FIELD.     *
009900*------------------------------------------------------------------*
010000     IF NOT VL-REQUIRED-FIELD-PRESENT
010100         SET VL-FATAL-ERROR TO TRUE
010200         MOVE VL-DATASET-NAME TO WS-DATASET-NAME-WORK
010300         PERFORM 8000-BUILD-DATASET-NAME-DISPLAY
010400         MOVE VL-REQUIRED-FIELD-NAME TO WS-REQUIRED-FIELD-NAME-WORK
010500         PERFORM 8100-BUILD-REQUIRED-FIELD-DISPLAY
010600         PERFORM 8900-DISPLAY-ERROR-LINE.
010900*------------------------------------------------------------------*
011000 8000-BUILD-DATASET-NAME-DISPLAY.
011100*------------------------------------------------------------------*
011200*    TRIMS TRAILING SPACES OFF THE DATASET NAME BEFORE IT GOES    *
011300*    INTO THE ERROR LINE.                                        *
011400*------------------------------------------------------------------*
011500     MOVE 1 TO WS-TRIM-LENGTH.
011600     PERFORM 8010-FIND-LAST-NONBLANK-DATASET
011700         VARYING WS-TRIM-INDEX FROM 30 BY -1
011800         UNTIL WS-TRIM-INDEX < 1 OR WS-TRIM-LENGTH > 1.
011900     MOVE SPACE TO DL-DATASET-NAME.
012000     MOVE WS-DATASET-NAME-WORK (1:WS-TRIM-LENGTH) TO DL-DATASET-NAME.
012100*------------------------------------------------------------------*
012200 8010-FIND-LAST-NONBLANK-DATASET.
012300*------------------------------------------------------------------*
012400     IF WS-DATASET-NAME-BYTE (WS-TRIM-INDEX) NOT = SPACE
012500         MOVE WS-TRIM-INDEX TO WS-TRIM-LENGTH.
012600*------------------------------------------------------------------*
012700 8100-BUILD-REQUIRED-FIELD-DISPLAY.
012800*------------------------------------------------------------------*
012900     MOVE 1 TO WS-TRIM-LENGTH.
013000     PERFORM 8110-FIND-LAST-NONBLANK-FIELD
013100         VARYING WS-TRIM-INDEX FROM 30 BY -1
013200         UNTIL WS-TRIM-INDEX < 1 OR WS-TRIM-LENGTH > 1.
013300     MOVE SPACE TO DL-ERROR-TEXT.
013400     STRING 'REQUIRED FIELD MISSING: ' DELIMITED BY SIZE
013500         WS-REQUIRED-FIELD-NAME-WORK (1:WS-TRIM-LENGTH)
013550             DELIMITED BY SIZE
013600         INTO DL-ERROR-TEXT.
013650*------------------------------------------------------------------*
013700 8110-FIND-LAST-NONBLANK-FIELD.
013800*------------------------------------------------------------------*
013900     IF WS-REQUIRED-FIELD-NAME-BYTE (WS-TRIM-INDEX) NOT = SPACE
014000         MOVE WS-TRIM-INDEX TO WS-TRIM-LENGTH.
014100*------------------------------------------------------------------*
014200 8900-DISPLAY-ERROR-LINE.
014300*------------------------------------------------------------------*
014400     DISPLAY DL-FULL-LINE
014450         UPON CONSL.
