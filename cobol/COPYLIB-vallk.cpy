000100******************************************************************
000200*    COPYBOOK:  VALLK                                            *
000300*    LINKAGE PARAMETER LIST SHARED BY CBL-APLVAL (THE CALLED     *
000400*    VALIDATOR SUBPROGRAM) AND EVERY DRIVER THAT CALLS IT.        *
000500*------------------------------------------------------------------*
000600* MAINTENANCE LOG                                                *
000700* DATE      INIT  TICKET     DESCRIPTION                         *
000800* --------- ----  ---------  ----------------------------------- *
000900* 11/15/95  LMS   APL-0022   ORIGINAL CUT                        *
001000* 11/19/98  LMS   APL-0041   Y2K - WIDENED VL-DATASET-NAME        *
001100******************************************************************
001200 01  VL-DATASET-NAME                  PIC X(30).
001300 01  VL-RECORDS-KEPT                   PIC S9(07) COMP.
001400 01  VL-REQUIRED-FIELD-NAME            PIC X(30).
001500 01  VL-REQUIRED-FIELD-PRESENT-SW       PIC X(01).
001600     88  VL-REQUIRED-FIELD-PRESENT             VALUE 'Y'.
001700 01  VL-FATAL-ERROR-SW                 PIC X(01).
001800     88  VL-FATAL-ERROR                         VALUE 'Y'.
