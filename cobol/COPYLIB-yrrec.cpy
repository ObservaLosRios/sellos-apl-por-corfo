000100******************************************************************
000200*    COPYBOOK:  YRREC                                            *
000300*    ADHESION-BY-YEAR / CERTIFICATION-BY-YEAR RECORD LAYOUT.      *
000400*    BOTH DATASETS SHARE THIS SHAPE - CALENDAR YEAR AND TWO       *
000500*    COUNTS (INSTALLATIONS, COMPANIES).  USED BY CBL-ADHYR,       *
000600*    CBL-CTYYR, AND READ BACK BY CBL-APLSUM FOR THE YEARLY        *
000700*    SUMMARY MERGE.                                               *
000800*------------------------------------------------------------------*
000900* MAINTENANCE LOG                                                *
001000* DATE      INIT  TICKET     DESCRIPTION                         *
001100* --------- ----  ---------  ----------------------------------- *
001200* 03/11/94  RFK   APL-0007   ORIGINAL CUT                        *
001300* 09/02/95  RFK   APL-0014   ADDED ALPHA/NUMERIC REDEFINES FOR    *
001400*                            THE NUMERIC-ROW FILTER ON YEAR      *
001500* 11/19/98  LMS   APL-0041   Y2K - YEAR WAS 9(02), NOW 9(04)      *
001600******************************************************************
001700*    NOTE - THE RAW INPUT LINE ITSELF IS DECLARED IN EACH          *
001800*    DRIVER'S OWN FD (IT IS NOT SHARED LIKE THE TABLE ENTRY AND    *
001900*    OUTPUT LINE BELOW ARE); IT IS UNSTRUNG STRAIGHT INTO THE      *
002000*    TABLE ENTRY.  RAW TEXT MAY CARRY A NON-NUMERIC YEAR           *
002100*    (FOOTNOTES, TOTALS, BLANK LINES) - SEE APLTRN NFLT FUNCTION.  *
002200*------------------------------------------------------------------*
002800*    TABLE ENTRY - ONE PER YEAR, AFTER THE RAW TEXT HAS BEEN       *
002900*    COERCED TO NUMERIC.  OCCURS SIZED FOR A FEW DECADES OF        *
003000*    APL HISTORY (1999-2025 OBSERVED), WELL UNDER THE 999 LIMIT.   *
003100*------------------------------------------------------------------*
003200 01  YR-TABLE-ENTRY.
003300     05  YR-YEAR                     PIC 9(04).
003400     05  YR-INSTALLATIONS            PIC 9(07).
003500     05  YR-COMPANIES                PIC 9(07).
003600     05  FILLER                      PIC X(10).
003700*------------------------------------------------------------------*
003800*    CLEANED OUTPUT LINE - ZERO-FILLED FIXED-COLUMN DELIMITED      *
003900*    TEXT, COMMA FILLERS IN PLACE OF A STRING-BUILT SEPARATOR.     *
004000*------------------------------------------------------------------*
004100 01  YR-OUTPUT-LINE.
004200     05  OL-YEAR                     PIC 9(04).
004300     05  FILLER                      PIC X(01) VALUE ','.
004400     05  OL-INSTALLATIONS            PIC 9(07).
004500     05  FILLER                      PIC X(01) VALUE ','.
004600     05  OL-COMPANIES                PIC 9(07).
004700     05  FILLER                      PIC X(20) VALUE SPACE.
004710*------------------------------------------------------------------*
004720*    SINGLE-FIELD VIEW OF THE OUTPUT LINE SO A DRIVER CAN MOVE     *
004730*    THE WHOLE CLEANED LINE TO ITS FD RECORD IN ONE STATEMENT,     *
004740*    THE SAME WAY APLVAL MOVES DL-FULL-LINE.                      *
004750*------------------------------------------------------------------*
004760 01  YR-OUTPUT-LINE-R REDEFINES YR-OUTPUT-LINE.
004770     05  OL-FULL-LINE                PIC X(40).
