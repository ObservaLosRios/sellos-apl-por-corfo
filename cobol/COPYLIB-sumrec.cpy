000100******************************************************************
000200*    COPYBOOK:  SUMREC                                           *
000300*    YEARLY-SUMMARY OUTPUT RECORD LAYOUT - ONE LINE PER YEAR      *
000400*    PRESENT IN EITHER THE ADHESION OR THE CERTIFICATION BY-YEAR  *
000500*    DATASET.  BUILT AND WRITTEN BY CBL-APLSUM.                   *
000600*------------------------------------------------------------------*
000700* MAINTENANCE LOG                                                *
000800* DATE      INIT  TICKET     DESCRIPTION                         *
000900* --------- ----  ---------  ----------------------------------- *
001000* 11/15/95  LMS   APL-0022   ORIGINAL CUT                        *
001100* 07/08/02  DWT   APL-0059   ADDED SM-YEAR-SEEN-SW TO THE MERGE   *
001200*                            WORK RECORD FOR THE OUTER-JOIN LOGIC *
001300******************************************************************
001400 01  SM-OUTPUT-LINE.
001500     05  OL-YEAR                     PIC 9(04).
001600     05  FILLER                      PIC X(01) VALUE ','.
001700     05  OL-INSTALLATIONS-ADHESION   PIC 9(07).
001800     05  FILLER                      PIC X(01) VALUE ','.
001900     05  OL-COMPANIES-ADHESION       PIC 9(07).
002000     05  FILLER                      PIC X(01) VALUE ','.
002100     05  OL-INSTALLATIONS-CERTIFICATION PIC 9(07).
002200     05  FILLER                      PIC X(01) VALUE ','.
002300     05  OL-COMPANIES-CERTIFICATION  PIC 9(07).
002400     05  FILLER                      PIC X(10) VALUE SPACE.
002500*------------------------------------------------------------------*
002600*    SINGLE-FIELD VIEW OF THE OUTPUT LINE SO APLSUM CAN MOVE THE   *
002700*    WHOLE BUILT LINE TO ITS FD RECORD IN ONE STATEMENT.           *
002800*------------------------------------------------------------------*
002900 01  SM-OUTPUT-LINE-R REDEFINES SM-OUTPUT-LINE.
003000     05  OL-FULL-LINE                PIC X(46).
003100*------------------------------------------------------------------*
003200*    WORK RECORD FOR ONE YEAR DURING THE MATCH-MERGE.  SM-YEAR     *
003300*    DRIVES THE MERGE; THE FOUR COUNTS START AT ZERO AND ARE       *
003400*    ONLY POPULATED FROM THE SIDE(S) THAT ACTUALLY CARRY THAT      *
003500*    YEAR, SO A YEAR ON ONLY ONE SIDE STILL PRINTS WITH ZEROES     *
003600*    FOR THE MISSING SIDE RATHER THAN BEING DROPPED.               *
003700*------------------------------------------------------------------*
003800 01  SM-MERGE-WORK-RECORD.
003900     05  SM-YEAR                     PIC 9(04) VALUE 0.
004000     05  SM-INSTALLATIONS-ADHESION   PIC 9(07) VALUE 0.
004100     05  SM-COMPANIES-ADHESION       PIC 9(07) VALUE 0.
004200     05  SM-INSTALLATIONS-CERTIFICATION PIC 9(07) VALUE 0.
004300     05  SM-COMPANIES-CERTIFICATION  PIC 9(07) VALUE 0.
