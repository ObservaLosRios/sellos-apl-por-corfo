000100******************************************************************
000200*    COPYBOOK:  APLWRK                                           *
000300*    SHARED WORKING-STORAGE WORK AREA FOR THE APL ETL SUITE.     *
000400*    COPIED INTO EVERY APLxxx DRIVER SO THE END-OF-FILE AND      *
000500*    ERROR SWITCHES, AND THE GENERIC FIELDS PASSED TO APLTRN/    *
000600*    APLVAL, LOOK THE SAME IN EVERY PROGRAM.                     *
000700*------------------------------------------------------------------*
000800* MAINTENANCE LOG                                                *
000900* DATE      INIT  TICKET     DESCRIPTION                         *
001000* --------- ----  ---------  ----------------------------------- *
001100* 03/11/94  RFK   APL-0007   ORIGINAL CUT, ADHESION-BY-YEAR ONLY *
001200* 09/02/95  RFK   APL-0014   ADDED GENERIC FIELDS FOR APLTRN     *
001300* 11/15/95  LMS   APL-0022   ADDED APLVAL RESULT SWITCH          *
001400* 11/19/98  LMS   APL-0041   Y2K - 4 DIGIT WS-GEN-YEAR WIDENED   *
001500* 07/08/02  DWT   APL-0059   ADDED WS-RECORDS-KEPT COUNTER       *
001600******************************************************************
001700 01  APL-FILE-SWITCHES.
001800     05  WS-INPUT-EOF-SW             PIC X(01) VALUE 'N'.
001900         88  WS-INPUT-EOF                      VALUE 'Y'.
002000     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
002100         88  WS-SORT-EOF                       VALUE 'Y'.
002200     05  WS-VALID-RECORD-SW          PIC X(01) VALUE 'Y'.
002300         88  WS-VALID-RECORD                   VALUE 'Y'.
002400     05  WS-KEEP-RECORD-SW           PIC X(01) VALUE 'Y'.
002500         88  WS-KEEP-RECORD                    VALUE 'Y'.
002600     05  WS-FATAL-ERROR-SW           PIC X(01) VALUE 'N'.
002700         88  WS-FATAL-ERROR                    VALUE 'Y'.
002800*------------------------------------------------------------------*
002900*    COUNTERS - DECLARED COMP PER SHOP STANDARD FOR ANY FIELD     *
003000*    USED AS A SUBSCRIPT, TABLE SIZE, OR RUNNING TALLY.           *
003100*------------------------------------------------------------------*
003200 01  APL-COUNTERS.
003300     05  WS-RECORDS-READ             PIC S9(07) COMP VALUE 0.
003400     05  WS-RECORDS-KEPT             PIC S9(07) COMP VALUE 0.
003500     05  WS-TABLE-INDEX              PIC S9(07) COMP VALUE 0.
003600     05  WS-SORT-INDEX               PIC S9(07) COMP VALUE 0.
003700*------------------------------------------------------------------*
003800*    THE CALL 'APLTRN' AND CALL 'APLVAL' PARAMETER LISTS ARE NOT  *
003900*    DECLARED HERE - EACH DRIVER COPIES TRNLK AND VALLK DIRECTLY  *
004000*    INTO ITS OWN WORKING-STORAGE, PER THE SHOP'S USUAL HABIT OF  *
004100*    BUILDING A CALL'S PARAMETER LIST FROM A COPY BOOK.           *
004200*------------------------------------------------------------------*
005400*    ERROR-DISPLAY LINE - APL-0007 ORIGINAL, STILL IN USE.        *
005500*------------------------------------------------------------------*
005600 01  APL-ERROR-DISPLAY-LINE.
005700     05  FILLER                      PIC X(23)
005800                                      VALUE ' *** ERROR DURING RUN '.
005900     05  DL-ERROR-REASON             PIC X(30) VALUE SPACE.
006000     05  FILLER                      PIC X(05) VALUE ' *** '.
