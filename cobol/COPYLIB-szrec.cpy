000100******************************************************************
000200*    COPYBOOK:  SZREC                                            *
000300*    ADHESION-BY-SIZE RECORD LAYOUT - COMPANY-SIZE CATEGORY PLUS  *
000400*    A COMPANY COUNT AND AN INSTALLATION COUNT.  USED BY          *
000500*    CBL-ADHSZ.  ALSO CARRIES THE FIXED ALLOWED-CATEGORY LIST     *
000600*    THAT FEEDS THE APLTRN ALLOWED-VALUE FILTER.                  *
000700*------------------------------------------------------------------*
000800* MAINTENANCE LOG                                                *
000900* DATE      INIT  TICKET     DESCRIPTION                         *
001000* --------- ----  ---------  ----------------------------------- *
001100* 09/02/95  RFK   APL-0014   ORIGINAL CUT                        *
001200* 11/15/95  LMS   APL-0022   ADDED SZ-ALLOWED-CATEGORY TABLE      *
001300******************************************************************
001320*    NOTE - THE RAW INPUT LINE IS DECLARED IN EACH DRIVER'S OWN   *
001340*    FD AND UNSTRUNG STRAIGHT INTO THE TABLE ENTRY BELOW.          *
002100*------------------------------------------------------------------*
002200*    TABLE ENTRY - ONE PER COMPANY-SIZE CATEGORY.  THE ORIGINAL    *
002300*    SPELLING OF SZ-COMPANY-SIZE IS PRESERVED ON OUTPUT EVEN       *
002400*    THOUGH THE ALLOWED-VALUE TEST IS CASE-INSENSITIVE.            *
002500*------------------------------------------------------------------*
002600 01  SZ-TABLE-ENTRY.
002700     05  SZ-COMPANY-SIZE             PIC X(10).
002800     05  SZ-COMPANIES                PIC 9(07).
002900     05  SZ-INSTALLATIONS            PIC 9(07).
003000     05  FILLER                      PIC X(10).
003100*------------------------------------------------------------------*
003200*    CLEANED OUTPUT LINE.                                          *
003300*------------------------------------------------------------------*
003400 01  SZ-OUTPUT-LINE.
003500     05  OL-COMPANY-SIZE             PIC X(10).
003600     05  FILLER                      PIC X(01) VALUE ','.
003700     05  OL-COMPANIES                PIC 9(07).
003800     05  FILLER                      PIC X(01) VALUE ','.
003900     05  OL-INSTALLATIONS            PIC 9(07).
004000     05  FILLER                      PIC X(20) VALUE SPACE.
004010*------------------------------------------------------------------*
004020*    SINGLE-FIELD VIEW OF THE OUTPUT LINE SO A DRIVER CAN MOVE     *
004030*    THE WHOLE CLEANED LINE TO ITS FD RECORD IN ONE STATEMENT.     *
004040*------------------------------------------------------------------*
004050 01  SZ-OUTPUT-LINE-R REDEFINES SZ-OUTPUT-LINE.
004060     05  OL-FULL-LINE                PIC X(46).
004100*------------------------------------------------------------------*
004200*    FIXED LIST OF ALLOWED COMPANY-SIZE CATEGORIES - PASSED TO     *
004300*    APLTRN'S ALLOWED-VALUE FILTER VIA TL-ALLOWED-LIST.            *
004400*------------------------------------------------------------------*
004500 01  SZ-ALLOWED-CATEGORY-LIST.
004600     05  FILLER                      PIC X(10) VALUE 'PEQUEÑA'.
004700     05  FILLER                      PIC X(10) VALUE 'MICRO'.
004800     05  FILLER                      PIC X(10) VALUE 'MEDIANA'.
004900     05  FILLER                      PIC X(10) VALUE 'GRANDE'.
005000     05  FILLER                      PIC X(10) VALUE 'SSPP'.
005100 01  SZ-ALLOWED-CATEGORY-TABLE REDEFINES SZ-ALLOWED-CATEGORY-LIST.
005200     05  SZ-ALLOWED-CATEGORY OCCURS 5 TIMES        PIC X(10).
