000100******************************************************************
000200*    PROGRAM NAME:    CTYYR                                      *
000300*    ORIGINAL AUTHOR: ROSALIND F. KOWALSKI                       *
000400*                                                                *
000500*    CLEANS AND SORTS THE ANNUAL APL CERTIFICATION COUNTS - ONE  *
000600*    RECORD PER CALENDAR YEAR, CARRYING THE NUMBER OF            *
000700*    INSTALLATIONS AND COMPANIES CERTIFIED UNDER AN APL          *
000800*    AGREEMENT THAT YEAR.  SAME SHAPE AS ADHYR - A SEPARATE      *
000900*    PROGRAM BECAUSE IT IS A SEPARATE INPUT TAPE AND CONTROL     *
001000*    DECK STEP, NOT A PARAMETER OF ADHYR.                        *
001100*    MAINTENANCE LOG                                             *
001200*    DATE      INIT  TICKET     DESCRIPTION                     *
001300*    --------- ----  ---------  -------------------------------*
001400*    03/18/94  RFK   APL-0008   ORIGINAL CUT, CLONED FROM ADHYR  *
001500*    09/02/95  RFK   APL-0014   MOVED CLEANING RULES OUT TO THE  *
001600*                               NEW APLTRN SUBPROGRAM            *
001700*    11/15/95  LMS   APL-0023   ADDED THE APLVAL CALL            *
001800*    11/19/98  LMS   APL-0041   Y2K - YEAR FIELD WIDENED 9(02)   *
001900*                               TO 9(04), INPUT LINE REPUNCHED   *
002000*    07/08/02  DWT   APL-0060   RECORD COUNT NOW DISPLAYED AT    *
002100*                               END OF RUN                       *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     CTYYR.
002500 AUTHOR.         ROSALIND F. KOWALSKI.
002600 INSTALLATION.   CORFO CLEAN PRODUCTION SYSTEMS GROUP.
002700 DATE-WRITTEN.   03/18/94.
002800 DATE-COMPILED.
002900 SECURITY.       NON-CONFIDENTIAL.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200*------------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*------------------------------------------------------------------*
003500 SOURCE-COMPUTER.   IBM-3081.
003600 OBJECT-COMPUTER.   IBM-3081.
003700 SPECIAL-NAMES.     CONSOLE IS CONSL.
003800*------------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000*------------------------------------------------------------------*
004100 FILE-CONTROL.
004200     SELECT CERTIFICATION-YEAR-INPUT ASSIGN TO CTYYRIN
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS CY-INPUT-STATUS.
004500     SELECT CERTIFICATION-YEAR-OUTPUT ASSIGN TO CTYYROT
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS CY-OUTPUT-STATUS.
004800     SELECT SORT-FILE ASSIGN TO SORTWK1.
004900******************************************************************
005000 DATA DIVISION.
005100*------------------------------------------------------------------*
005200 FILE SECTION.
005300*------------------------------------------------------------------*
005400 FD  CERTIFICATION-YEAR-INPUT RECORDING MODE F.
005500 01  CY-INPUT-LINE                    PIC X(80).
005510*    BYTE-LEVEL VIEW OF THE RAW LINE, KEPT FOR ANY FUTURE         *
005520*    COLUMN-POSITION EDIT OF THE INCOMING TAPE.                  *
005530 01  CY-INPUT-LINE-R REDEFINES CY-INPUT-LINE.
005540     05  CY-INPUT-BYTE OCCURS 80 TIMES         PIC X(01).
005600*------------------------------------------------------------------*
005700 FD  CERTIFICATION-YEAR-OUTPUT RECORDING MODE F.
005800 01  CY-OUTPUT-RECORD                 PIC X(40).
005900*------------------------------------------------------------------*
006000*    THE SORT FILE CARRIES TWO ALTERNATE VIEWS OF THE SAME        *
006100*    RECORD AREA - YR-TABLE-ENTRY (WHAT WE RELEASE, KEYED ON      *
006200*    YR-YEAR) AND YR-OUTPUT-LINE (WHAT WE BUILD ON THE WAY OUT).  *
006300*------------------------------------------------------------------*
006400 SD  SORT-FILE.
006500 COPY YRREC.
006600*------------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006800*------------------------------------------------------------------*
006900 01  WS-FILE-STATUSES.
007000     05  CY-INPUT-STATUS             PIC X(02) VALUE '00'.
007100         88  CY-INPUT-OK                       VALUE '00'.
007200         88  CY-INPUT-EOF                      VALUE '10'.
007300     05  CY-OUTPUT-STATUS            PIC X(02) VALUE '00'.
007400*------------------------------------------------------------------*
007500 COPY APLWRK.
007600*------------------------------------------------------------------*
007700*    RAW UNSTRUNG TEXT, BEFORE APLTRN COERCES IT TO NUMERIC.       *
007800*------------------------------------------------------------------*
007900 01  WS-RAW-FIELDS.
008000     05  WS-RAW-YEAR                 PIC X(04) VALUE SPACE.
008100     05  WS-RAW-INSTALLATIONS        PIC X(07) VALUE SPACE.
008200     05  WS-RAW-COMPANIES            PIC X(07) VALUE SPACE.
008210*------------------------------------------------------------------*
008220*    NUMERIC-EDITED ALTERNATE VIEW OF THE RAW YEAR TEXT, FOR A     *
008230*    CLEAN CONTROL-TOTAL DISPLAY WITHOUT A SEPARATE WORKING FIELD. *
008240*------------------------------------------------------------------*
008250 01  WS-RAW-YEAR-R REDEFINES WS-RAW-YEAR.
008260     05  WS-RAW-YEAR-DISPLAY         PIC 9(04).
008300*------------------------------------------------------------------*
008400*    SEEN-SW - THE 2300-VALIDATE REQUIRED-FIELD TEST ASKS WHETHER  *
008500*    A NON-BLANK YEAR EVER SHOWED UP ON THE INPUT AT ALL.          *
008600*------------------------------------------------------------------*
008700 01  WS-YEAR-SEEN-SW                 PIC X(01) VALUE 'N'.
008800     88  WS-YEAR-SEEN                          VALUE 'Y'.
008900*------------------------------------------------------------------*
008950*    CALL 'APLTRN'/CALL 'APLVAL' PARAMETER LISTS - BUILT RIGHT     *
008960*    HERE IN WORKING-STORAGE, PER THE SHOP'S USUAL HABIT OF         *
008970*    BUILDING A CALL'S PARAMETER LIST FROM A COPY BOOK.             *
008980*------------------------------------------------------------------*
008990 COPY TRNLK.
008995 COPY VALLK.
009000 LINKAGE SECTION.
009100*    (NONE - CTYYR IS THE MAIN PROGRAM FOR THIS JOB STEP.)        *
009200******************************************************************
009300 PROCEDURE DIVISION.
009400*------------------------------------------------------------------*
009500 0000-MAIN-PROCESSING.
009600*------------------------------------------------------------------*
009700     PERFORM 1000-OPEN-FILES.
009800     SORT SORT-FILE
009900         ON ASCENDING KEY YR-YEAR
010000         INPUT PROCEDURE IS 2000-BUILD-SORT-FILE
010100         OUTPUT PROCEDURE IS 3000-WRITE-OUTPUT-FILE.
010200     PERFORM 4000-VALIDATE-RUN.
010300     PERFORM 5000-CLOSE-FILES.
010400     DISPLAY 'CTYYR - RECORDS WRITTEN: ' WS-RECORDS-KEPT
010450         UPON CONSL.
010500     GOBACK.
010600*------------------------------------------------------------------*
010700 1000-OPEN-FILES.
010800*------------------------------------------------------------------*
010900     OPEN INPUT  CERTIFICATION-YEAR-INPUT.
011000     OPEN OUTPUT CERTIFICATION-YEAR-OUTPUT.
011100*------------------------------------------------------------------*
011200 2000-BUILD-SORT-FILE SECTION.
011300*------------------------------------------------------------------*
011400     PERFORM 8000-READ-INPUT-RECORD.
011500     PERFORM 2100-CLEAN-AND-RELEASE-RECORD
011600         UNTIL WS-INPUT-EOF.
011700 2000-DUMMY      SECTION.
011800*------------------------------------------------------------------*
011900 2100-CLEAN-AND-RELEASE-RECORD.
012000*------------------------------------------------------------------*
012100     SET TL-DROP-EMPTY TO TRUE.
012200     MOVE SPACE TO TL-ALPHA-FIELD.
012300     MOVE CY-INPUT-LINE TO TL-ALPHA-FIELD.
012400     MOVE 80 TO TL-FIELD-LENGTH.
012500     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
012600         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
012700         TL-RESULT-SW.
012800     IF TL-RESULT-KEEP
012900         PERFORM 2200-PARSE-AND-FILTER-RECORD.
013000     PERFORM 8000-READ-INPUT-RECORD.
013100*------------------------------------------------------------------*
013200 2200-PARSE-AND-FILTER-RECORD.
013300*------------------------------------------------------------------*
013400     UNSTRING CY-INPUT-LINE DELIMITED BY ','
013500         INTO WS-RAW-YEAR, WS-RAW-INSTALLATIONS, WS-RAW-COMPANIES.
013600     SET TL-NUMERIC-FILTER TO TRUE.
013700     MOVE SPACE TO TL-ALPHA-FIELD.
013800     MOVE WS-RAW-YEAR TO TL-ALPHA-FIELD.
013900     MOVE 4 TO TL-FIELD-LENGTH.
014000     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
014100         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
014200         TL-RESULT-SW.
014300     IF TL-RESULT-KEEP
014400         SET WS-YEAR-SEEN TO TRUE
014500         PERFORM 2210-COERCE-AND-RELEASE.
014600*------------------------------------------------------------------*
014700 2210-COERCE-AND-RELEASE.
014800*------------------------------------------------------------------*
014900     MOVE WS-RAW-YEAR TO TL-ALPHA-FIELD.
015000     SET TL-INTEGER-COERCE TO TRUE.
015100     MOVE 4 TO TL-FIELD-LENGTH.
015200     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
015300         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
015400         TL-RESULT-SW.
015500     MOVE TL-NUMERIC-FIELD TO YR-YEAR.
015600     MOVE SPACE TO TL-ALPHA-FIELD.
015700     MOVE WS-RAW-INSTALLATIONS TO TL-ALPHA-FIELD.
015800     MOVE 7 TO TL-FIELD-LENGTH.
015900     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
016000         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
016100         TL-RESULT-SW.
016200     MOVE TL-NUMERIC-FIELD TO YR-INSTALLATIONS.
016300     MOVE SPACE TO TL-ALPHA-FIELD.
016400     MOVE WS-RAW-COMPANIES TO TL-ALPHA-FIELD.
016500     MOVE 7 TO TL-FIELD-LENGTH.
016600     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
016700         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
016800         TL-RESULT-SW.
016900     MOVE TL-NUMERIC-FIELD TO YR-COMPANIES.
017100     RELEASE YR-TABLE-ENTRY.
017200     ADD 1 TO WS-RECORDS-KEPT.
017300*------------------------------------------------------------------*
017400 3000-WRITE-OUTPUT-FILE SECTION.
017500*------------------------------------------------------------------*
017600     PERFORM 8200-RETURN-SORT-RECORD.
017700     PERFORM 3100-BUILD-AND-WRITE-LINE
017800         UNTIL WS-SORT-EOF.
017900 3000-DUMMY      SECTION.
018000*------------------------------------------------------------------*
018100 3100-BUILD-AND-WRITE-LINE.
018200*------------------------------------------------------------------*
018300     MOVE YR-YEAR            TO OL-YEAR.
018400     MOVE YR-INSTALLATIONS   TO OL-INSTALLATIONS.
018500     MOVE YR-COMPANIES       TO OL-COMPANIES.
018600     MOVE OL-FULL-LINE       TO CY-OUTPUT-RECORD.
018700     WRITE CY-OUTPUT-RECORD.
018800     PERFORM 8200-RETURN-SORT-RECORD.
018900*------------------------------------------------------------------*
019000 4000-VALIDATE-RUN.
019100*------------------------------------------------------------------*
019200     MOVE 'N' TO VL-FATAL-ERROR-SW.
019300     MOVE 'CERTIFICATION-BY-YEAR'       TO VL-DATASET-NAME.
019400     MOVE WS-RECORDS-KEPT          TO VL-RECORDS-KEPT.
019500     MOVE 'YEAR'                   TO VL-REQUIRED-FIELD-NAME.
019600     IF WS-YEAR-SEEN
019700         MOVE 'Y' TO VL-REQUIRED-FIELD-PRESENT-SW
019800     ELSE
019900         MOVE 'N' TO VL-REQUIRED-FIELD-PRESENT-SW.
020000     CALL 'APLVAL' USING VL-DATASET-NAME, VL-RECORDS-KEPT,
020100         VL-REQUIRED-FIELD-NAME, VL-REQUIRED-FIELD-PRESENT-SW,
020200         VL-FATAL-ERROR-SW.
020300*------------------------------------------------------------------*
020400 5000-CLOSE-FILES.
020500*------------------------------------------------------------------*
020600     CLOSE CERTIFICATION-YEAR-INPUT.
020700     CLOSE CERTIFICATION-YEAR-OUTPUT.
020800*------------------------------------------------------------------*
020900 8000-READ-INPUT-RECORD.
021000*------------------------------------------------------------------*
021100     READ CERTIFICATION-YEAR-INPUT
021200         AT END SET WS-INPUT-EOF TO TRUE.
021300*------------------------------------------------------------------*
021400 8200-RETURN-SORT-RECORD.
021500*------------------------------------------------------------------*
021600     RETURN SORT-FILE
021700         AT END SET WS-SORT-EOF TO TRUE.
