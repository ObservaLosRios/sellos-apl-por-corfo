000100******************************************************************
000200*    COPYBOOK:  TRNLK                                            *
000300*    LINKAGE PARAMETER LIST SHARED BY CBL-APLTRN (THE CALLED     *
000400*    TRANSFORMATION-LIBRARY SUBPROGRAM) AND EVERY DRIVER THAT     *
000500*    CALLS IT.  COPY THIS BOOK IN BOTH THE CALLER'S WORKING-      *
000600*    STORAGE (TO BUILD THE PARAMETER LIST) AND IN APLTRN'S OWN    *
000700*    LINKAGE SECTION - THE STANDARD WAY THIS SHOP SHARES A        *
000800*    CALLED SUBPROGRAM'S PARAMETER LIST WITH ITS CALLERS.         *
000900*------------------------------------------------------------------*
001000* MAINTENANCE LOG                                                *
001100* DATE      INIT  TICKET     DESCRIPTION                         *
001200* --------- ----  ---------  ----------------------------------- *
001300* 09/02/95  RFK   APL-0014   ORIGINAL CUT                        *
001400* 11/15/95  LMS   APL-0022   ADDED TL-ALLOWED-LIST FOR SIZE FILTER*
001410* 03/14/03  DWT   APL-0067   WIDENED TL-ALPHA-FIELD TO X(80) - IT  *
001420*                            WAS X(60) AND TRUNCATING THE 80-BYTE *
001430*                            RAW LINE THE DROP-EMPTY CALL PASSES  *
001440*                            IT, SO THE BLANK-ROW TEST WAS LOOKING*
001450*                            PAST THE END OF THE FIELD            *
001500******************************************************************
001600 01  TL-FUNCTION-CODE                PIC X(04).
001700     88  TL-DROP-EMPTY                         VALUE 'DEMP'.
001800     88  TL-NUMERIC-FILTER                     VALUE 'NFLT'.
001900     88  TL-INTEGER-COERCE                     VALUE 'ICOE'.
002000     88  TL-REQUIRED-FIELD                      VALUE 'RFLD'.
002100     88  TL-ALLOWED-VALUE                      VALUE 'AVAL'.
002150 01  TL-FIELD-LENGTH                  PIC 9(02).
002200 01  TL-ALPHA-FIELD                   PIC X(80).
002300 01  TL-NUMERIC-FIELD                 PIC 9(07).
002400 01  TL-ALLOWED-LIST.
002500     05  TL-ALLOWED-ENTRY OCCURS 5 TIMES        PIC X(10).
002600 01  TL-RESULT-SW                     PIC X(01).
002700     88  TL-RESULT-KEEP                         VALUE 'Y'.
002800     88  TL-RESULT-DROP                         VALUE 'N'.
