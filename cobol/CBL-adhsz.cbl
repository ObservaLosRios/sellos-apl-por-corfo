000100******************************************************************
000200*    PROGRAM NAME:    ADHSZ                                      *
000300*    ORIGINAL AUTHOR: ROSALIND F. KOWALSKI                       *
000400*                                                                *
000500*    CLEANS AND SORTS THE APL ADHESION COUNTS BY COMPANY-SIZE     *
000600*    CATEGORY - ONE RECORD PER SIZE CATEGORY, CARRYING THE        *
000700*    NUMBER OF COMPANIES AND THE NUMBER OF INSTALLATIONS THAT     *
000800*    ADHERED TO AN APL AGREEMENT IN THAT CATEGORY.  ANY CATEGORY  *
000900*    NOT ON THE FIXED LIST (SEE SZREC) IS DROPPED.  OUTPUT IS     *
001000*    RANKED BY HIGHEST COMPANY COUNT FIRST.                       *
001100*                                                                *
001200*    MAINTENANCE LOG                                             *
001300*    DATE      INIT  TICKET     DESCRIPTION                     *
001400*    --------- ----  ---------  -------------------------------*
001500*    11/15/95  LMS   APL-0023   ORIGINAL CUT - ADDED AFTER THE    *
001600*                               SIZE-CATEGORY BREAKDOWN WAS       *
001700*                               REQUESTED BY PLANNING            *
001800*    11/19/98  LMS   APL-0041   Y2K SWEEP - NO YEAR FIELD HERE,   *
001900*                               CHECKED FOR COMPLETENESS ONLY     *
002000*    07/08/02  DWT   APL-0063   RECORD COUNT NOW DISPLAYED AT     *
002100*                               END OF RUN                       *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     ADHSZ.
002500 AUTHOR.         LINDA M. SOTELO.
002600 INSTALLATION.   CORFO CLEAN PRODUCTION SYSTEMS GROUP.
002700 DATE-WRITTEN.   11/15/95.
002800 DATE-COMPILED.
002900 SECURITY.       NON-CONFIDENTIAL.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200*------------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*------------------------------------------------------------------*
003500 SOURCE-COMPUTER.   IBM-3081.
003600 OBJECT-COMPUTER.   IBM-3081.
003700 SPECIAL-NAMES.     CONSOLE IS CONSL.
003800*------------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000*------------------------------------------------------------------*
004100 FILE-CONTROL.
004200     SELECT ADHESION-SIZE-INPUT ASSIGN TO ADHSZIN
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS SZ-INPUT-STATUS.
004500     SELECT ADHESION-SIZE-OUTPUT ASSIGN TO ADHSZOT
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS SZ-OUTPUT-STATUS.
004800     SELECT SORT-FILE ASSIGN TO SORTWK1.
004900******************************************************************
005000 DATA DIVISION.
005100*------------------------------------------------------------------*
005200 FILE SECTION.
005300*------------------------------------------------------------------*
005400 FD  ADHESION-SIZE-INPUT RECORDING MODE F.
005500 01  SZ-INPUT-LINE                   PIC X(80).
005510*    BYTE-LEVEL VIEW OF THE RAW LINE, KEPT FOR ANY FUTURE         *
005520*    COLUMN-POSITION EDIT OF THE INCOMING TAPE.                  *
005530 01  SZ-INPUT-LINE-R REDEFINES SZ-INPUT-LINE.
005540     05  SZ-INPUT-BYTE OCCURS 80 TIMES         PIC X(01).
005600*------------------------------------------------------------------*
005700 FD  ADHESION-SIZE-OUTPUT RECORDING MODE F.
005800 01  SZ-OUTPUT-RECORD                 PIC X(46).
005900*------------------------------------------------------------------*
006000*    SD SORT-FILE CARRIES SZ-TABLE-ENTRY (RELEASED, KEYED ON       *
006100*    SZ-COMPANIES) AND SZ-OUTPUT-LINE (BUILT ON THE WAY OUT) AS   *
006200*    TWO VIEWS OF THE SAME SORT RECORD, PLUS THE FIXED ALLOWED-   *
006300*    CATEGORY LIST.                                               *
006400*------------------------------------------------------------------*
006500 SD  SORT-FILE.
006600 COPY SZREC.
006700*------------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900*------------------------------------------------------------------*
007000 01  WS-FILE-STATUSES.
007100     05  SZ-INPUT-STATUS             PIC X(02) VALUE '00'.
007200         88  SZ-INPUT-OK                       VALUE '00'.
007300         88  SZ-INPUT-EOF                      VALUE '10'.
007400     05  SZ-OUTPUT-STATUS            PIC X(02) VALUE '00'.
007500*------------------------------------------------------------------*
007600 COPY APLWRK.
007700*------------------------------------------------------------------*
007800*    RAW UNSTRUNG TEXT, BEFORE APLTRN COERCES IT TO NUMERIC.       *
007900*------------------------------------------------------------------*
008000 01  WS-RAW-FIELDS.
008100     05  WS-RAW-COMPANY-SIZE         PIC X(10) VALUE SPACE.
008200     05  WS-RAW-COMPANIES            PIC X(07) VALUE SPACE.
008300     05  WS-RAW-INSTALLATIONS        PIC X(07) VALUE SPACE.
008400*------------------------------------------------------------------*
008500*    NUMERIC-EDITED ALTERNATE VIEW, FOR A CLEAN CONTROL-TOTAL      *
008600*    DISPLAY WITHOUT A SEPARATE WORKING FIELD.                    *
008700*------------------------------------------------------------------*
008800 01  WS-RAW-COMPANIES-R REDEFINES WS-RAW-COMPANIES.
008900     05  WS-RAW-COMPANIES-DISPLAY            PIC 9(07).
009000*------------------------------------------------------------------*
009100*    SEEN-SW - THE VALIDATE STEP ASKS WHETHER A NON-BLANK SIZE     *
009200*    CATEGORY EVER SHOWED UP ON THE INPUT AT ALL.                  *
009300*------------------------------------------------------------------*
009400 01  WS-SIZE-SEEN-SW                 PIC X(01) VALUE 'N'.
009500     88  WS-SIZE-SEEN                          VALUE 'Y'.
009600*------------------------------------------------------------------*
009700*    CALL 'APLTRN'/CALL 'APLVAL' PARAMETER LISTS - BUILT RIGHT     *
009800*    HERE IN WORKING-STORAGE, PER THE SHOP'S USUAL HABIT OF         *
009900*    BUILDING A CALL'S PARAMETER LIST FROM A COPY BOOK.             *
010000*------------------------------------------------------------------*
010100 COPY TRNLK.
010200 COPY VALLK.
010300 LINKAGE SECTION.
010400*    (NONE - ADHSZ IS THE MAIN PROGRAM FOR THIS JOB STEP.)        *
010500******************************************************************
010600 PROCEDURE DIVISION.
010700*------------------------------------------------------------------*
010800 0000-MAIN-PROCESSING.
010900*------------------------------------------------------------------*
011000     PERFORM 1000-OPEN-FILES.
011100     SORT SORT-FILE
011200         ON DESCENDING KEY SZ-COMPANIES
011300         INPUT PROCEDURE IS 2000-BUILD-SORT-FILE
011400         OUTPUT PROCEDURE IS 3000-WRITE-OUTPUT-FILE.
011500     PERFORM 4000-VALIDATE-RUN.
011600     PERFORM 5000-CLOSE-FILES.
011700     DISPLAY 'ADHSZ - RECORDS WRITTEN: ' WS-RECORDS-KEPT
011750         UPON CONSL.
011800     GOBACK.
011900*------------------------------------------------------------------*
012000 1000-OPEN-FILES.
012100*------------------------------------------------------------------*
012200     OPEN INPUT  ADHESION-SIZE-INPUT.
012300     OPEN OUTPUT ADHESION-SIZE-OUTPUT.
012400*------------------------------------------------------------------*
012500 2000-BUILD-SORT-FILE SECTION.
012600*------------------------------------------------------------------*
012700     PERFORM 8000-READ-INPUT-RECORD.
012800     PERFORM 2100-CLEAN-AND-RELEASE-RECORD
012900         UNTIL WS-INPUT-EOF.
013000 2000-DUMMY      SECTION.
013100*------------------------------------------------------------------*
013200 2100-CLEAN-AND-RELEASE-RECORD.
013300*------------------------------------------------------------------*
013400     SET TL-DROP-EMPTY TO TRUE.
013500     MOVE SPACE TO TL-ALPHA-FIELD.
013600     MOVE SZ-INPUT-LINE TO TL-ALPHA-FIELD.
013700     MOVE 80 TO TL-FIELD-LENGTH.
013800     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
013900         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
014000         TL-RESULT-SW.
014100     IF TL-RESULT-KEEP
014200         PERFORM 2200-PARSE-AND-FILTER-RECORD.
014300     PERFORM 8000-READ-INPUT-RECORD.
014400*------------------------------------------------------------------*
014500 2200-PARSE-AND-FILTER-RECORD.
014600*------------------------------------------------------------------*
014700     UNSTRING SZ-INPUT-LINE DELIMITED BY ','
014800         INTO WS-RAW-COMPANY-SIZE, WS-RAW-COMPANIES,
014900             WS-RAW-INSTALLATIONS.
015000     IF WS-RAW-COMPANY-SIZE NOT = SPACE
015100         SET WS-SIZE-SEEN TO TRUE.
015200     MOVE SPACE TO TL-ALPHA-FIELD.
015300     MOVE WS-RAW-COMPANY-SIZE TO TL-ALPHA-FIELD.
015400     MOVE 10 TO TL-FIELD-LENGTH.
015500     SET TL-REQUIRED-FIELD TO TRUE.
015600     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
015700         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
015800         TL-RESULT-SW.
015900     IF TL-RESULT-KEEP
016000         MOVE SZ-ALLOWED-CATEGORY-LIST TO TL-ALLOWED-LIST
016100         SET TL-ALLOWED-VALUE TO TRUE
016200         CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
016300             TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
016400             TL-RESULT-SW
016500         IF TL-RESULT-KEEP
016600             PERFORM 2210-COERCE-AND-RELEASE.
016700*------------------------------------------------------------------*
016800 2210-COERCE-AND-RELEASE.
016900*------------------------------------------------------------------*
017000     MOVE SPACE TO SZ-COMPANY-SIZE.
017100     MOVE WS-RAW-COMPANY-SIZE TO SZ-COMPANY-SIZE.
017200     MOVE SPACE TO TL-ALPHA-FIELD.
017300     MOVE WS-RAW-COMPANIES TO TL-ALPHA-FIELD.
017400     SET TL-INTEGER-COERCE TO TRUE.
017500     MOVE 7 TO TL-FIELD-LENGTH.
017600     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
017700         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
017800         TL-RESULT-SW.
017900     MOVE TL-NUMERIC-FIELD TO SZ-COMPANIES.
018000     MOVE SPACE TO TL-ALPHA-FIELD.
018100     MOVE WS-RAW-INSTALLATIONS TO TL-ALPHA-FIELD.
018200     CALL 'APLTRN' USING TL-FUNCTION-CODE, TL-FIELD-LENGTH,
018300         TL-ALPHA-FIELD, TL-NUMERIC-FIELD, TL-ALLOWED-LIST,
018400         TL-RESULT-SW.
018500     MOVE TL-NUMERIC-FIELD TO SZ-INSTALLATIONS.
018600     RELEASE SZ-TABLE-ENTRY.
018700     ADD 1 TO WS-RECORDS-KEPT.
018800*------------------------------------------------------------------*
018900 3000-WRITE-OUTPUT-FILE SECTION.
019000*------------------------------------------------------------------*
019100     PERFORM 8200-RETURN-SORT-RECORD.
019200     PERFORM 3100-BUILD-AND-WRITE-LINE
019300         UNTIL WS-SORT-EOF.
019400 3000-DUMMY      SECTION.
019500*------------------------------------------------------------------*
019600 3100-BUILD-AND-WRITE-LINE.
019700*------------------------------------------------------------------*
019800     MOVE SZ-COMPANY-SIZE        TO OL-COMPANY-SIZE.
019900     MOVE SZ-COMPANIES           TO OL-COMPANIES.
020000     MOVE SZ-INSTALLATIONS       TO OL-INSTALLATIONS.
020100     MOVE OL-FULL-LINE           TO SZ-OUTPUT-RECORD.
020200     WRITE SZ-OUTPUT-RECORD.
020300     PERFORM 8200-RETURN-SORT-RECORD.
020400*------------------------------------------------------------------*
020500 4000-VALIDATE-RUN.
020600*------------------------------------------------------------------*
020700     MOVE 'N' TO VL-FATAL-ERROR-SW.
020800     MOVE 'ADHESION-BY-SIZE'        TO VL-DATASET-NAME.
020900     MOVE WS-RECORDS-KEPT           TO VL-RECORDS-KEPT.
021000     MOVE 'COMPANY-SIZE'            TO VL-REQUIRED-FIELD-NAME.
021100     IF WS-SIZE-SEEN
021200         MOVE 'Y' TO VL-REQUIRED-FIELD-PRESENT-SW
021300     ELSE
021400         MOVE 'N' TO VL-REQUIRED-FIELD-PRESENT-SW.
021500     CALL 'APLVAL' USING VL-DATASET-NAME, VL-RECORDS-KEPT,
021600         VL-REQUIRED-FIELD-NAME, VL-REQUIRED-FIELD-PRESENT-SW,
021700         VL-FATAL-ERROR-SW.
021800*------------------------------------------------------------------*
021900 5000-CLOSE-FILES.
022000*------------------------------------------------------------------*
022100     CLOSE ADHESION-SIZE-INPUT.
022200     CLOSE ADHESION-SIZE-OUTPUT.
022300*------------------------------------------------------------------*
022400 8000-READ-INPUT-RECORD.
022500*------------------------------------------------------------------*
022600     READ ADHESION-SIZE-INPUT
022700         AT END SET WS-INPUT-EOF TO TRUE.
022800*------------------------------------------------------------------*
022900 8200-RETURN-SORT-RECORD.
023000*------------------------------------------------------------------*
023100     RETURN SORT-FILE
023200         AT END SET WS-SORT-EOF TO TRUE.
